000100*****************************************************************
000200*    ACCTRPT  --  BALANCE / ACTIVITY REPORT LINE, ONE PER
000300*                 BALANCE, OWES-TO, OWES-FROM OR ERROR MESSAGE
000400*                 WRITTEN AFTER EACH COMMAND IS PROCESSED.
000500*
000600*    NO HEADERS, NO PAGE BREAKS - THIS IS AN ACTIVITY LOG, NOT
000700*    A CLASSIC COLUMNAR STATEMENT.  KEPT DELIBERATELY PLAIN SO
000800*    THE FLOAT DESK CAN GREP IT.
000900*****************************************************************
001000 01  REPORT-LINE.
001100     05  RPT-LABEL                    PIC X(20).
001200     05  RPT-NAME                     PIC X(10).
001300     05  RPT-AMOUNT                   PIC -(9).99.
001400     05  FILLER                       PIC X(38).
