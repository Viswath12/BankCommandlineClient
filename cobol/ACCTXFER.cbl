000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ACCTXFER.
000400 AUTHOR.        D K STOUT.
000500 INSTALLATION.  MIDSTATE TRUST - RETAIL SYSTEMS.
000600 DATE-WRITTEN.  07/08/91.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*    SETTLEMENT SUBROUTINE CALLED BY ACCTCMD.  HOLDS THE TWO
001400*    PIECES OF ARITHMETIC THE AUDITORS ASKED TO SEE ISOLATED
001500*    FROM THE MAIN COMMAND LOOP:
001600*
001700*    FUNCTION 'XFR' - TRANSFER-FUNDS.  MOVES CASH FROM A PAYER
001800*         TO A PAYEE FOR A PAY COMMAND, NETTING OUT ANY DEBT
001900*         THE PAYEE ALREADY OWED THE PAYER BEFORE ANY CASH
002000*         ACTUALLY MOVES, AND RECORDING A NEW DEBT IF THE
002100*         PAYER COMES UP SHORT OF THE REMAINDER.
002200*
002300*    FUNCTION 'ADJ' - ADJUST-DEBITS-CREDITS.  APPLIES A TOPUP
002400*         AMOUNT AGAINST A SINGLE EXISTING CREDITOR OF THE
002500*         PAYER, SETTLING THAT DEBT IN FULL OR IN PART AND
002600*         HANDING BACK WHATEVER IS LEFT OVER SO THE CALLER
002700*         CAN APPLY IT TO THE NEXT CREDITOR IN LINE.
002800*
002900*    CALLER PASSES THE TWO ACCOUNT ENTRIES BY REFERENCE - ANY
003000*    CHANGE MADE HERE TO PYR-xxx/PYE-xxx FIELDS IS MADE TO THE
003100*    CALLER'S OWN TABLE ROW, NOT A COPY.
003200*****************************************************************
003300*CHANGE LOG.
003400*    91/07/08  DKS  0033  ORIGINAL - PULLED OUT OF ACCTCMD SO THE     0033
003500*                         SETTLEMENT MATH COULD BE UNIT TESTED        0033
003600*                         ON ITS OWN.                                 0033
003700*    93/04/14  DKS  0051  ADDED ADJUST-DEBITS-CREDITS (ADJ) FOR       0051
003800*                         THE NEW OWES-TO/OWES-FROM LEDGER.           0051
003900*    96/01/11  MTP  4812  FIXED TABLE COMPACTION - WAS LEAVING A      4812
004000*                         DUPLICATE TRAILING ROW WHEN AN ENTRY        4812
004100*                         IN THE MIDDLE OF THE TABLE WAS PAID         4812
004200*                         OFF IN FULL.                                4812
004300*    98/11/20  MTP  5190  Y2K REVIEW - NO DATE FIELDS IN THIS         5190
004400*                         SUBROUTINE, NO CHANGE REQUIRED.             5190
004500*    02/05/14  CLH  5803  ADDED REMARKS ABOVE FOR THE NEW HIRES -     5803
004600*                         DEFICIT MUST BE COMPUTED WITH THE           5803
004700*                         CORRECT SIGN BEFORE CALLING THE POST        5803
004800*                         PARAGRAPHS, THEY DO NOT FLIP IT.            5803
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
005700
005800 DATA DIVISION.
005900
006000 WORKING-STORAGE SECTION.
006100
006200 01  WS-SETTLE-FIELDS.
006300     05  WS-PAYEE-ALREADY-OWES        PIC S9(9)V9(2) COMP-3
006400                                       VALUE ZERO.
006500     05  WS-DEFICIT                   PIC S9(9)V9(2) COMP-3
006600                                       VALUE ZERO.
006700     05  WS-OWED-TO-CREDITOR          PIC S9(9)V9(2) COMP-3
006800                                       VALUE ZERO.
006900     05  WS-REMAINING-AMOUNT          PIC S9(9)V9(2) COMP-3
007000                                       VALUE ZERO.
007100     05  FILLER                       PIC X(05).
007200
007300 01  WS-TABLE-FIELDS.
007400     05  WS-FOUND-IDX                 PIC S9(4) COMP VALUE 0.
007500     05  WS-SHIFT-IDX                 PIC S9(4) COMP VALUE 0.
007600     05  FILLER                       PIC X(05).
007700
007800 01  WS-TRACE-FIELDS.
007900     05  WS-TRACE-AMOUNT-1            PIC S9(9)V9(2) COMP-3
008000                                       VALUE ZERO.
008100     05  WS-TRACE-AMOUNT-2            PIC S9(9)V9(2) COMP-3
008200                                       VALUE ZERO.
008300     05  FILLER                       PIC X(04).
008400 01  WS-TRACE-FIELDS-X REDEFINES WS-TRACE-FIELDS.
008500     05  WS-TRACE-PAIR                PIC S9(9)V9(2) COMP-3
008600                                       OCCURS 2 TIMES.
008700
008800 01  WS-ENTRY-FOUND-SW                PIC X(03) VALUE SPACES.
008900     88  ENTRY-FOUND                   VALUE 'YES'.
009000     88  ENTRY-NOT-FOUND                VALUE 'NO '.
009100
009200 LINKAGE SECTION.
009300
009400 01  LK-FUNCTION-CODE                 PIC X(03).
009500
009600 01  LK-PAYER-ACCOUNT.
009700     COPY ACCTMAST REPLACING
009800         ==ACCT-NAME-INITIAL==    BY ==PYR-NAME-INITIAL==
009900         ==ACCT-NAME-REST==       BY ==PYR-NAME-REST==
010000         ==ACCT-NAME-KEY==        BY ==PYR-NAME-KEY==
010100         ==ACCT-NAME==            BY ==PYR-NAME==
010200         ==ACCT-BALANCE==         BY ==PYR-BALANCE==
010300         ==ACCT-OWES-TO-COUNT==   BY ==PYR-OWES-TO-COUNT==
010400         ==ACCT-OWES-TO-TABLE==   BY ==PYR-OWES-TO-TABLE==
010500         ==OWES-TO-NAME==         BY ==PYR-OWES-TO-NAME==
010600         ==OWES-TO-AMOUNT==       BY ==PYR-OWES-TO-AMOUNT==
010700         ==ACCT-OWES-FROM-COUNT==
010800                             BY ==PYR-OWES-FROM-COUNT==
010900         ==ACCT-OWES-FROM-TABLE==
011000                             BY ==PYR-OWES-FROM-TABLE==
011100         ==OWES-FROM-NAME==       BY ==PYR-OWES-FROM-NAME==
011200         ==OWES-FROM-AMOUNT==
011300                             BY ==PYR-OWES-FROM-AMOUNT==
011400         ==ACCT-ACTIVE==          BY ==PYR-ACTIVE==
011500         ==ACCT-CLOSED==          BY ==PYR-CLOSED==
011600         ==ACCT-STATUS-BYTE==     BY ==PYR-STATUS-BYTE==.
011700
011800 01  LK-PAYEE-ACCOUNT.
011900     COPY ACCTMAST REPLACING
012000         ==ACCT-NAME-INITIAL==    BY ==PYE-NAME-INITIAL==
012100         ==ACCT-NAME-REST==       BY ==PYE-NAME-REST==
012200         ==ACCT-NAME-KEY==        BY ==PYE-NAME-KEY==
012300         ==ACCT-NAME==            BY ==PYE-NAME==
012400         ==ACCT-BALANCE==         BY ==PYE-BALANCE==
012500         ==ACCT-OWES-TO-COUNT==   BY ==PYE-OWES-TO-COUNT==
012600         ==ACCT-OWES-TO-TABLE==   BY ==PYE-OWES-TO-TABLE==
012700         ==OWES-TO-NAME==         BY ==PYE-OWES-TO-NAME==
012800         ==OWES-TO-AMOUNT==       BY ==PYE-OWES-TO-AMOUNT==
012900         ==ACCT-OWES-FROM-COUNT==
013000                             BY ==PYE-OWES-FROM-COUNT==
013100         ==ACCT-OWES-FROM-TABLE==
013200                             BY ==PYE-OWES-FROM-TABLE==
013300         ==OWES-FROM-NAME==       BY ==PYE-OWES-FROM-NAME==
013400         ==OWES-FROM-AMOUNT==
013500                             BY ==PYE-OWES-FROM-AMOUNT==
013600         ==ACCT-ACTIVE==          BY ==PYE-ACTIVE==
013700         ==ACCT-CLOSED==          BY ==PYE-CLOSED==
013800         ==ACCT-STATUS-BYTE==     BY ==PYE-STATUS-BYTE==.
013900
014000 01  LK-WORK-AMOUNT                   PIC S9(9)V9(2) COMP-3.
014100 01  LK-RETURN-AMOUNT                 PIC S9(9)V9(2) COMP-3.
014200
014300 PROCEDURE DIVISION USING LK-FUNCTION-CODE,
014400                           LK-PAYER-ACCOUNT,
014500                           LK-PAYEE-ACCOUNT,
014600                           LK-WORK-AMOUNT,
014700                           LK-RETURN-AMOUNT.
014800
014900 000-MAIN-XFER.
015000     MOVE LK-WORK-AMOUNT TO LK-RETURN-AMOUNT.
015100     IF LK-FUNCTION-CODE = 'XFR'
015200         PERFORM 200-TRANSFER-FUNDS THRU 200-EXIT
015300     ELSE
015400     IF LK-FUNCTION-CODE = 'ADJ'
015500         PERFORM 300-ADJUST-DEBITS-CREDITS THRU 300-EXIT
015600     ELSE
015700         NEXT SENTENCE.
015800     GOBACK.
015900
016000*****************************************************************
016100*    PAY COMMAND SETTLEMENT.
016200*****************************************************************
016300 200-TRANSFER-FUNDS.
016400     MOVE LK-WORK-AMOUNT TO WS-REMAINING-AMOUNT.
016500
016600*    STEP 1 - NET OUT ANY DEBT THE PAYEE ALREADY OWES THE
016700*    PAYER BEFORE ANY CASH ACTUALLY MOVES.
016800     PERFORM 710-FIND-OWES-TO-PAYEE THRU 710-EXIT.
016900     IF ENTRY-FOUND
017000         MOVE PYE-OWES-TO-AMOUNT (WS-FOUND-IDX)
017100                                  TO WS-PAYEE-ALREADY-OWES
017200         IF WS-PAYEE-ALREADY-OWES NOT > WS-REMAINING-AMOUNT
017300             SUBTRACT WS-PAYEE-ALREADY-OWES
017400                 FROM WS-REMAINING-AMOUNT
017500             PERFORM 610-REMOVE-PYE-OWES-TO-PYR THRU 610-EXIT
017600             PERFORM 620-REMOVE-PYR-OWES-FROM-PYE THRU 620-EXIT
017700         ELSE
017800             SUBTRACT WS-REMAINING-AMOUNT
017900                 FROM PYE-OWES-TO-AMOUNT (WS-FOUND-IDX)
018000             PERFORM 720-FIND-OWES-FROM-PAYER THRU 720-EXIT
018100             SUBTRACT WS-REMAINING-AMOUNT
018200                 FROM PYR-OWES-FROM-AMOUNT (WS-FOUND-IDX)
018300             MOVE ZERO TO WS-REMAINING-AMOUNT.
018400
018500*    STEP 2 - WHATEVER IS LEFT AFTER THE NETTING MOVES AS CASH,
018600*    UP TO WHAT THE PAYER HAS ON HAND.  ANY SHORTFALL BECOMES A
018700*    NEW DEBT THE PAYER OWES THE PAYEE.
018800     IF WS-REMAINING-AMOUNT > ZERO
018900         IF PYR-BALANCE NOT < WS-REMAINING-AMOUNT
019000             SUBTRACT WS-REMAINING-AMOUNT FROM PYR-BALANCE
019100             ADD WS-REMAINING-AMOUNT TO PYE-BALANCE
019200         ELSE
019300             MOVE WS-REMAINING-AMOUNT TO WS-DEFICIT
019400             SUBTRACT PYR-BALANCE FROM WS-DEFICIT
019500             ADD PYR-BALANCE TO PYE-BALANCE
019600             MOVE ZERO TO PYR-BALANCE
019700             PERFORM 750-POST-PYR-OWES-PYE THRU 750-EXIT.
019800
019900     MOVE LK-WORK-AMOUNT TO LK-RETURN-AMOUNT.
020000
020100 200-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500*    TOPUP SETTLEMENT - ONE CREDITOR PER CALL.
020600*****************************************************************
020700 300-ADJUST-DEBITS-CREDITS.
020800     MOVE ZERO TO WS-OWED-TO-CREDITOR.
020900     PERFORM 730-FIND-OWES-TO-CREDITOR THRU 730-EXIT.
021000     IF ENTRY-NOT-FOUND
021100         MOVE LK-WORK-AMOUNT TO LK-RETURN-AMOUNT
021200         GO TO 300-EXIT.
021300
021400     MOVE PYR-OWES-TO-AMOUNT (WS-FOUND-IDX)
021500                              TO WS-OWED-TO-CREDITOR.
021600
021700     IF LK-WORK-AMOUNT NOT < WS-OWED-TO-CREDITOR
021800         ADD WS-OWED-TO-CREDITOR TO PYE-BALANCE
021900         SUBTRACT WS-OWED-TO-CREDITOR FROM LK-WORK-AMOUNT
022000         MOVE LK-WORK-AMOUNT TO LK-RETURN-AMOUNT
022100         PERFORM 630-REMOVE-PYR-OWES-TO-PYE THRU 630-EXIT
022200         PERFORM 640-REMOVE-PYE-OWES-FROM-PYR THRU 640-EXIT
022300     ELSE
022400         ADD LK-WORK-AMOUNT TO PYE-BALANCE
022500         SUBTRACT LK-WORK-AMOUNT
022600             FROM PYR-OWES-TO-AMOUNT (WS-FOUND-IDX)
022700         PERFORM 740-FIND-OWES-FROM-DEBTOR THRU 740-EXIT
022800         IF ENTRY-FOUND
022900             SUBTRACT LK-WORK-AMOUNT
023000                 FROM PYE-OWES-FROM-AMOUNT (WS-FOUND-IDX)
023100         END-IF
023200         MOVE ZERO TO LK-RETURN-AMOUNT.
023300
023400 300-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800*    TABLE LOOKUP PARAGRAPHS - ONE PER DIRECTION, SINCE THE
023900*    PAYER AND PAYEE TABLES ARE SEPARATE FIELDS, NOT A SINGLE
024000*    SUBSCRIPTED PAIR.  STRAIGHT SUBSCRIPT WALK, SAME STYLE
024100*    ACCTCMD USES ON ITS OWN OWES-TO/OWES-FROM TABLES.
024200*****************************************************************
024300 710-FIND-OWES-TO-PAYEE.
024400*    DOES THE PAYEE ALREADY OWE THE PAYER SOMETHING?
024500     MOVE 'NO ' TO WS-ENTRY-FOUND-SW.
024600     MOVE 1 TO WS-FOUND-IDX.
024700     PERFORM 711-TEST-OWES-TO-PAYEE THRU 711-EXIT
024800         UNTIL WS-FOUND-IDX > PYE-OWES-TO-COUNT
024900            OR ENTRY-FOUND.
025000 710-EXIT.
025100     EXIT.
025200
025300 711-TEST-OWES-TO-PAYEE.
025400     IF PYE-OWES-TO-NAME (WS-FOUND-IDX) = PYR-NAME
025500         MOVE 'YES' TO WS-ENTRY-FOUND-SW
025600     ELSE
025700         ADD 1 TO WS-FOUND-IDX.
025800 711-EXIT.
025900     EXIT.
026000
026100 720-FIND-OWES-FROM-PAYER.
026200*    THE MIRROR ENTRY ON THE PAYER'S OWES-FROM TABLE FOR THE
026300*    DEBT JUST NETTED OR PARED DOWN ABOVE.
026400     MOVE 'NO ' TO WS-ENTRY-FOUND-SW.
026500     MOVE 1 TO WS-FOUND-IDX.
026600     PERFORM 721-TEST-OWES-FROM-PAYER THRU 721-EXIT
026700         UNTIL WS-FOUND-IDX > PYR-OWES-FROM-COUNT
026800            OR ENTRY-FOUND.
026900 720-EXIT.
027000     EXIT.
027100
027200 721-TEST-OWES-FROM-PAYER.
027300     IF PYR-OWES-FROM-NAME (WS-FOUND-IDX) = PYE-NAME
027400         MOVE 'YES' TO WS-ENTRY-FOUND-SW
027500     ELSE
027600         ADD 1 TO WS-FOUND-IDX.
027700 721-EXIT.
027800     EXIT.
027900
028000 730-FIND-OWES-TO-CREDITOR.
028100*    WHAT DOES THE PAYER (TOPPING UP) OWE THIS PARTICULAR
028200*    CREDITOR, PASSED IN AS THE PAYEE?
028300     MOVE 'NO ' TO WS-ENTRY-FOUND-SW.
028400     MOVE 1 TO WS-FOUND-IDX.
028500     PERFORM 731-TEST-OWES-TO-CREDITOR THRU 731-EXIT
028600         UNTIL WS-FOUND-IDX > PYR-OWES-TO-COUNT
028700            OR ENTRY-FOUND.
028800 730-EXIT.
028900     EXIT.
029000
029100 731-TEST-OWES-TO-CREDITOR.
029200     IF PYR-OWES-TO-NAME (WS-FOUND-IDX) = PYE-NAME
029300         MOVE 'YES' TO WS-ENTRY-FOUND-SW
029400     ELSE
029500         ADD 1 TO WS-FOUND-IDX.
029600 731-EXIT.
029700     EXIT.
029800
029900 740-FIND-OWES-FROM-DEBTOR.
030000*    THE CREDITOR'S MIRROR ENTRY FOR THE SAME DEBT.
030100     MOVE 'NO ' TO WS-ENTRY-FOUND-SW.
030200     MOVE 1 TO WS-FOUND-IDX.
030300     PERFORM 741-TEST-OWES-FROM-DEBTOR THRU 741-EXIT
030400         UNTIL WS-FOUND-IDX > PYE-OWES-FROM-COUNT
030500            OR ENTRY-FOUND.
030600 740-EXIT.
030700     EXIT.
030800
030900 741-TEST-OWES-FROM-DEBTOR.
031000     IF PYE-OWES-FROM-NAME (WS-FOUND-IDX) = PYR-NAME
031100         MOVE 'YES' TO WS-ENTRY-FOUND-SW
031200     ELSE
031300         ADD 1 TO WS-FOUND-IDX.
031400 741-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800*    TABLE COMPACTION PARAGRAPHS - A FULLY SETTLED ENTRY IS
031900*    SHIFTED OUT RATHER THAN LEFT AS A ZERO-BALANCE ROW, SO A
032000*    LATER LOGIN DOES NOT PRINT A $0.00 OWES LINE.  MTP 96/01/11.
032100*****************************************************************
032200 610-REMOVE-PYE-OWES-TO-PYR.
032300     PERFORM 710-FIND-OWES-TO-PAYEE THRU 710-EXIT.
032400     IF ENTRY-NOT-FOUND
032500         GO TO 610-EXIT.
032600     SET WS-SHIFT-IDX TO WS-FOUND-IDX.
032700     PERFORM 615-SHIFT-PYE-OWES-TO-UP THRU 615-EXIT
032800         UNTIL WS-SHIFT-IDX NOT < PYE-OWES-TO-COUNT.
032900     SUBTRACT 1 FROM PYE-OWES-TO-COUNT.
033000 610-EXIT.
033100     EXIT.
033200
033300 615-SHIFT-PYE-OWES-TO-UP.
033400     MOVE PYE-OWES-TO-NAME (WS-SHIFT-IDX + 1)
033500                        TO PYE-OWES-TO-NAME (WS-SHIFT-IDX).
033600     MOVE PYE-OWES-TO-AMOUNT (WS-SHIFT-IDX + 1)
033700                        TO PYE-OWES-TO-AMOUNT (WS-SHIFT-IDX).
033800     ADD 1 TO WS-SHIFT-IDX.
033900 615-EXIT.
034000     EXIT.
034100
034200 620-REMOVE-PYR-OWES-FROM-PYE.
034300     PERFORM 720-FIND-OWES-FROM-PAYER THRU 720-EXIT.
034400     IF ENTRY-NOT-FOUND
034500         GO TO 620-EXIT.
034600     SET WS-SHIFT-IDX TO WS-FOUND-IDX.
034700     PERFORM 625-SHIFT-PYR-OWES-FROM-UP THRU 625-EXIT
034800         UNTIL WS-SHIFT-IDX NOT < PYR-OWES-FROM-COUNT.
034900     SUBTRACT 1 FROM PYR-OWES-FROM-COUNT.
035000 620-EXIT.
035100     EXIT.
035200
035300 625-SHIFT-PYR-OWES-FROM-UP.
035400     MOVE PYR-OWES-FROM-NAME (WS-SHIFT-IDX + 1)
035500                        TO PYR-OWES-FROM-NAME (WS-SHIFT-IDX).
035600     MOVE PYR-OWES-FROM-AMOUNT (WS-SHIFT-IDX + 1)
035700                        TO PYR-OWES-FROM-AMOUNT (WS-SHIFT-IDX).
035800     ADD 1 TO WS-SHIFT-IDX.
035900 625-EXIT.
036000     EXIT.
036100
036200 630-REMOVE-PYR-OWES-TO-PYE.
036300     PERFORM 730-FIND-OWES-TO-CREDITOR THRU 730-EXIT.
036400     IF ENTRY-NOT-FOUND
036500         GO TO 630-EXIT.
036600     SET WS-SHIFT-IDX TO WS-FOUND-IDX.
036700     PERFORM 635-SHIFT-PYR-OWES-TO-UP THRU 635-EXIT
036800         UNTIL WS-SHIFT-IDX NOT < PYR-OWES-TO-COUNT.
036900     SUBTRACT 1 FROM PYR-OWES-TO-COUNT.
037000 630-EXIT.
037100     EXIT.
037200
037300 635-SHIFT-PYR-OWES-TO-UP.
037400     MOVE PYR-OWES-TO-NAME (WS-SHIFT-IDX + 1)
037500                        TO PYR-OWES-TO-NAME (WS-SHIFT-IDX).
037600     MOVE PYR-OWES-TO-AMOUNT (WS-SHIFT-IDX + 1)
037700                        TO PYR-OWES-TO-AMOUNT (WS-SHIFT-IDX).
037800     ADD 1 TO WS-SHIFT-IDX.
037900 635-EXIT.
038000     EXIT.
038100
038200 640-REMOVE-PYE-OWES-FROM-PYR.
038300     PERFORM 740-FIND-OWES-FROM-DEBTOR THRU 740-EXIT.
038400     IF ENTRY-NOT-FOUND
038500         GO TO 640-EXIT.
038600     SET WS-SHIFT-IDX TO WS-FOUND-IDX.
038700     PERFORM 645-SHIFT-PYE-OWES-FROM-UP THRU 645-EXIT
038800         UNTIL WS-SHIFT-IDX NOT < PYE-OWES-FROM-COUNT.
038900     SUBTRACT 1 FROM PYE-OWES-FROM-COUNT.
039000 640-EXIT.
039100     EXIT.
039200
039300 645-SHIFT-PYE-OWES-FROM-UP.
039400     MOVE PYE-OWES-FROM-NAME (WS-SHIFT-IDX + 1)
039500                        TO PYE-OWES-FROM-NAME (WS-SHIFT-IDX).
039600     MOVE PYE-OWES-FROM-AMOUNT (WS-SHIFT-IDX + 1)
039700                        TO PYE-OWES-FROM-AMOUNT (WS-SHIFT-IDX).
039800     ADD 1 TO WS-SHIFT-IDX.
039900 645-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300*    NEW-DEBT POSTING - PAYER COMES UP SHORT ON A PAY COMMAND.
040400*    CLH 02/05/14 - WS-DEFICIT MUST ALREADY BE POSITIVE GOING
040500*    IN, THIS PARAGRAPH JUST ADDS IT ON BOTH SIDES OF THE
040600*    LEDGER OR OPENS A NEW ROW IF THE TWO NEVER TRADED BEFORE.
040700*****************************************************************
040800 750-POST-PYR-OWES-PYE.
040900     PERFORM 730-FIND-OWES-TO-CREDITOR THRU 730-EXIT.
041000     IF ENTRY-FOUND
041100         ADD WS-DEFICIT TO PYR-OWES-TO-AMOUNT (WS-FOUND-IDX)
041200     ELSE
041300         ADD 1 TO PYR-OWES-TO-COUNT
041400         MOVE PYE-NAME TO PYR-OWES-TO-NAME (PYR-OWES-TO-COUNT)
041500         MOVE WS-DEFICIT
041600             TO PYR-OWES-TO-AMOUNT (PYR-OWES-TO-COUNT).
041700
041800     PERFORM 740-FIND-OWES-FROM-DEBTOR THRU 740-EXIT.
041900     IF ENTRY-FOUND
042000         ADD WS-DEFICIT TO PYE-OWES-FROM-AMOUNT (WS-FOUND-IDX)
042100     ELSE
042200         ADD 1 TO PYE-OWES-FROM-COUNT
042300         MOVE PYR-NAME TO PYE-OWES-FROM-NAME (PYE-OWES-FROM-COUNT)
042400         MOVE WS-DEFICIT
042500             TO PYE-OWES-FROM-AMOUNT (PYE-OWES-FROM-COUNT).
042600 750-EXIT.
042700     EXIT.
