000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ACCTCMD.
000400 AUTHOR.        R J HANLEY.
000500 INSTALLATION.  MIDSTATE TRUST - RETAIL SYSTEMS.
000600 DATE-WRITTEN.  11/03/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*    DAILY ACCOUNT COMMAND PROCESSOR.  READS THE DAY'S STREAM
001400*    OF TELLER COMMANDS (LOGIN / TOPUP / PAY / EXIT) OFF THE
001500*    CMDFILE EXTRACT AND APPLIES THEM, IN ORDER, AGAINST THE
001600*    IN-MEMORY ACCOUNT TABLE.  EACH COMMAND IS APPLIED TO
001700*    WHICHEVER ACCOUNT IS CURRENTLY "LOGGED IN" - THERE IS NO
001800*    CONCEPT OF MULTIPLE SESSIONS IN THIS RUN, ONE POINTER ONLY.
001900*
002000*    THE TABLE CARRIES, PER ACCOUNT, A CASH BALANCE AND TWO
002100*    SMALL LEDGERS - WHAT THIS ACCOUNT STILL OWES OUT (OWES-TO)
002200*    AND WHAT IS STILL OWED BACK TO IT (OWES-FROM).  THE ACTUAL
002300*    SETTLEMENT ARITHMETIC LIVES IN THE ACCTXFER SUBROUTINE -
002400*    THIS PROGRAM ONLY DRIVES THE COMMAND LOOP, MAINTAINS THE
002500*    TABLE, AND WRITES THE BALANCE/ACTIVITY LINES.
002600*
002700*    INPUT FILE           - CMDFILE  (DAILY COMMAND EXTRACT)
002800*    OUTPUT FILE           - RPTFILE  (BALANCE/ACTIVITY REPORT)
002900*    CALLS                 - ACCTXFER (SETTLEMENT CALCULATIONS)
003000*
003100*    ACCOUNT TABLE IS BUILT FRESH EVERY RUN - SEEDED WITH ALICE
003200*    AND BOB AT ZERO BALANCE, ANY OTHER NAME SEEN ON A LOGIN IS
003300*    AUTO-OPENED AT ZERO.  NOTHING IS CARRIED FORWARD BETWEEN
003400*    RUNS - THIS IS A same-day FLOAT PROCESS, NOT A PERSISTED
003500*    CUSTOMER FILE.
003600*
003700*****************************************************************
003800*CHANGE LOG.
003900*    89/11/03  RJH  0000  ORIGINAL - BALANCE-ONLY TOPUP/PAY.          0000
004000*    90/02/19  RJH  0017  ADDED LOGIN AUTO-OPEN FOR UNKNOWN           0017
004100*                         ACCOUNT NAMES (FLOAT DESK COMPLAINT).       0017
004200*    91/07/08  DKS  0033  SPLIT SETTLEMENT MATH OUT TO ITS OWN        0033
004300*                         CALLED SUBROUTINE (ACCTXFER) SO THE         0033
004400*                         AUDITORS COULD WALK IT ON ITS OWN.          0033
004500*    93/04/14  DKS  0051  OWES-TO/OWES-FROM PEER LEDGER ADDED -       0051
004600*                         REQ 2209, "WHO OWES WHOM" REPORT.           0051
004700*    93/04/29  DKS  0051  RAISED LEDGER TABLE TO 10 ENTRIES A         0051
004800*                         SIDE AFTER TWO ACCOUNTS BLEW THE OLD        0051
004900*                         LIMIT OF 5 DURING PILOT.                    0051
005000*    94/06/02  RJH  4471  RESERVED SPARE BYTES ON CMD RECORD          4471
005100*                         FOR BATCH-TAG FIELD (SEE ACCTCMND).         4471
005200*    96/01/11  MTP  4812  CORRECTED OWES-TO COMPACTION - TRAILING     4812
005300*                         ENTRY WAS LEFT DUPLICATED AFTER A           4812
005400*                         FULL PAYOFF IN THE MIDDLE OF THE TABLE.     4812
005500*    98/11/20  MTP  5190  Y2K REMEDIATION - WS-TODAY-YY IS A          5190
005600*                         2-DIGIT WINDOW FIELD, REPORT DATE           5190
005700*                         STAMPING ONLY, NO CENTURY MATH DONE         5190
005800*                         AGAINST IT - REVIEWED AND LEFT AS IS.       5190
005900*    99/03/02  MTP  5190  Y2K SIGN-OFF - NO FURTHER CHANGE.           5190
006000*    01-17-02  RJH  5560  END-OF-JOB CONTROL TOTALS ADDED AT          5560
006100*                         AUDIT'S REQUEST (CMDS/ERRORS COUNTS).       5560
006200*    04/09/30  CLH  6102  RAISED ACCOUNT TABLE FROM 10 TO 25          6102
006300*                         ENTRIES - PILOT BRANCH LIST GREW.           6102
006400*****************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.   IBM-390.
007000 OBJECT-COMPUTER.   IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT COMMAND-FILE ASSIGN TO CMDFILE
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS CMDFILE-STATUS.
008000
008100     SELECT REPORT-FILE ASSIGN TO RPTFILE
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS RPTFILE-STATUS.
008400
008500 DATA DIVISION.
008600
008700 FILE SECTION.
008800
008900 FD  COMMAND-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 40 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS COMMAND-RECORD.
009500     COPY ACCTCMND.
009600
009700 FD  REPORT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS REPORT-LINE.
010300     COPY ACCTRPT.
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  CMDFILE-STATUS               PIC X(02).
010900         88  CMDFILE-OK                VALUE '00'.
011000         88  CMDFILE-EOF               VALUE '10'.
011100     05  RPTFILE-STATUS               PIC X(02).
011200         88  RPTFILE-OK                VALUE '00'.
011300     05  FILLER                       PIC X(04).
011400
011500 01  FLAGS-AND-SWITCHES.
011600     05  WS-EOF-COMMAND-SW            PIC X(03) VALUE 'NO '.
011700         88  EOF-COMMAND               VALUE 'YES'.
011800     05  WS-LOGGED-IN-SW              PIC X(03) VALUE 'NO '.
011900         88  USER-LOGGED-IN            VALUE 'YES'.
012000     05  WS-FOUND-SW                  PIC X(03) VALUE SPACES.
012100         88  ACCOUNT-FOUND             VALUE 'YES'.
012200         88  ACCOUNT-NOT-FOUND         VALUE 'NO '.
012300     05  FILLER                       PIC X(03).
012400
012500 01  WS-ACCUMULATORS.
012600     05  WS-CMDS-READ-CTR             PIC 9(5) COMP VALUE 0.
012700     05  WS-CMDS-PRCSD-CTR            PIC 9(5) COMP VALUE 0.
012800     05  WS-ERROR-CTR                 PIC 9(5) COMP VALUE 0.
012900     05  WS-ACCT-OPENED-CTR           PIC 9(5) COMP VALUE 0.
013000     05  FILLER                       PIC X(04).
013100
013200 01  WS-WORK-FIELDS.
013300     05  WS-CURRENT-USER-IDX          PIC S9(4) COMP VALUE 0.
013400     05  WS-ACCT-TABLE-IDX            PIC S9(4) COMP VALUE 0.
013500     05  WS-PAYEE-IDX                 PIC S9(4) COMP VALUE 0.
013600     05  WS-SEED-IDX                  PIC S9(4) COMP VALUE 0.
013700     05  WS-OT-IDX                    PIC S9(4) COMP VALUE 0.
013800     05  WS-OF-IDX                    PIC S9(4) COMP VALUE 0.
013900     05  WS-ACCOUNT-COUNT             PIC S9(4) COMP VALUE 0.
014000     05  WS-LOOKUP-NAME               PIC X(10) VALUE SPACES.
014100     05  WS-RUNNING-BALANCE           PIC S9(9)V9(2) COMP-3
014200                                       VALUE ZERO.
014300     05  FILLER                       PIC X(05).
014400
014500 01  WS-SEED-ACCOUNT-NAMES.
014600     05  FILLER                       PIC X(10) VALUE 'ALICE'.
014700     05  FILLER                       PIC X(10) VALUE 'BOB'.
014800 01  WS-SEED-ACCOUNT-TABLE REDEFINES WS-SEED-ACCOUNT-NAMES.
014900     05  WS-SEED-NAME OCCURS 2 TIMES  PIC X(10).
015000
015100 01  WS-TODAY-FIELDS.
015200     05  WS-TODAY-DATE.
015300         10  WS-TODAY-YY              PIC 9(02).
015400         10  WS-TODAY-MM              PIC 9(02).
015500         10  WS-TODAY-DD              PIC 9(02).
015600 01  WS-TODAY-FIELDS-X REDEFINES WS-TODAY-FIELDS.
015700     05  WS-TODAY-DATE-NUM            PIC 9(06).
015800
015900 01  WS-ACCOUNT-MASTER-TABLE.
016000     05  WS-ACCOUNT-ENTRY OCCURS 1 TO 25 TIMES
016100                 DEPENDING ON WS-ACCOUNT-COUNT
016200                 INDEXED BY ACCT-IDX.
016300         COPY ACCTMAST.
016400
016500 01  XFER-LINKAGE-FIELDS.
016600     05  XFER-FUNCTION-CODE           PIC X(03).
016700     05  XFER-WORK-AMOUNT             PIC S9(9)V9(2) COMP-3.
016800     05  XFER-RETURN-AMOUNT           PIC S9(9)V9(2) COMP-3.
016900     05  FILLER                       PIC X(05).
017000
017100 01  WS-EDIT-FIELDS.
017200     05  WS-ERROR-TEXT                PIC X(20) VALUE SPACES.
017300     05  FILLER                       PIC X(10).
017400
017500 PROCEDURE DIVISION.
017600
017700 000-MAIN-PROCESS.
017800
017900     PERFORM 050-INITIALIZATION THRU 050-EXIT.
018000     PERFORM 100-PROCESS-ONE-COMMAND THRU 100-EXIT
018100         UNTIL EOF-COMMAND.
018200     PERFORM 900-END-OF-JOB THRU 900-EXIT.
018300     MOVE ZERO TO RETURN-CODE.
018400     GOBACK.
018500
018600 050-INITIALIZATION.
018700
018800     OPEN INPUT  COMMAND-FILE
018900          OUTPUT REPORT-FILE.
019000     MOVE 1 TO WS-SEED-IDX.
019100     PERFORM 060-SEED-ONE-ACCOUNT THRU 060-EXIT
019200         UNTIL WS-SEED-IDX > 2.
019300     PERFORM 110-READ-COMMAND-FILE THRU 110-EXIT.
019400
019500 050-EXIT.
019600     EXIT.
019700
019800 060-SEED-ONE-ACCOUNT.
019900
020000     ADD 1 TO WS-ACCOUNT-COUNT.
020100     MOVE WS-SEED-NAME (WS-SEED-IDX)
020200                        TO ACCT-NAME (WS-ACCOUNT-COUNT).
020300     MOVE ZERO TO ACCT-BALANCE (WS-ACCOUNT-COUNT).
020400     MOVE ZERO TO ACCT-OWES-TO-COUNT (WS-ACCOUNT-COUNT).
020500     MOVE ZERO TO ACCT-OWES-FROM-COUNT (WS-ACCOUNT-COUNT).
020600     SET ACCT-ACTIVE (WS-ACCOUNT-COUNT) TO TRUE.
020700     ADD 1 TO WS-SEED-IDX.
020800
020900 060-EXIT.
021000     EXIT.
021100
021200 100-PROCESS-ONE-COMMAND.
021300
021400     IF CMD-IS-LOGIN
021500         PERFORM 200-LOGIN-COMMAND THRU 200-EXIT
021600         ADD 1 TO WS-CMDS-PRCSD-CTR
021700     ELSE
021800     IF CMD-IS-TOPUP
021900         PERFORM 400-TOPUP-COMMAND THRU 400-EXIT
022000         ADD 1 TO WS-CMDS-PRCSD-CTR
022100     ELSE
022200     IF CMD-IS-PAY
022300         PERFORM 500-PAY-COMMAND THRU 500-EXIT
022400         ADD 1 TO WS-CMDS-PRCSD-CTR
022500     ELSE
022600     IF CMD-IS-EXIT
022700         MOVE 'YES' TO WS-EOF-COMMAND-SW
022800     ELSE
022900         MOVE 'UNRECOGNIZED COMMAND' TO WS-ERROR-TEXT
023000         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT.
023100     IF NOT EOF-COMMAND
023200         PERFORM 110-READ-COMMAND-FILE THRU 110-EXIT.
023300
023400 100-EXIT.
023500     EXIT.
023600
023700 110-READ-COMMAND-FILE.
023800
023900     READ COMMAND-FILE
024000         AT END
024100             MOVE 'YES' TO WS-EOF-COMMAND-SW
024200             GO TO 110-EXIT.
024300     ADD 1 TO WS-CMDS-READ-CTR.
024400
024500 110-EXIT.
024600     EXIT.
024700
024800 200-LOGIN-COMMAND.
024900
025000     IF CMD-NAME = SPACES
025100         MOVE 'LOGIN - BLANK NAME' TO WS-ERROR-TEXT
025200         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
025300         GO TO 200-EXIT.
025400     MOVE CMD-NAME TO WS-LOOKUP-NAME.
025500     PERFORM 300-FIND-ACCOUNT THRU 300-EXIT.
025600     IF ACCOUNT-NOT-FOUND
025700         PERFORM 310-OPEN-NEW-ACCOUNT THRU 310-EXIT.
025800     MOVE WS-ACCT-TABLE-IDX TO WS-CURRENT-USER-IDX.
025900     MOVE 'YES' TO WS-LOGGED-IN-SW.
026000     PERFORM 600-REPORT-ACCOUNT-STATUS THRU 600-EXIT.
026100
026200 200-EXIT.
026300     EXIT.
026400
026500 300-FIND-ACCOUNT.
026600
026700*    GENERIC LOOKUP - CALLER LOADS WS-LOOKUP-NAME FIRST.
026800*    RETURNS WS-ACCT-TABLE-IDX AND THE ACCOUNT-FOUND SWITCH.
026900     MOVE 'NO ' TO WS-FOUND-SW.
027000     IF WS-ACCOUNT-COUNT = ZERO
027100         GO TO 300-EXIT.
027200     SET ACCT-IDX TO 1.
027300     SEARCH WS-ACCOUNT-ENTRY
027400         AT END
027500             MOVE 'NO ' TO WS-FOUND-SW
027600         WHEN ACCT-NAME (ACCT-IDX) = WS-LOOKUP-NAME
027700             MOVE 'YES' TO WS-FOUND-SW
027800             SET WS-ACCT-TABLE-IDX TO ACCT-IDX.
027900
028000 300-EXIT.
028100     EXIT.
028200
028300 310-OPEN-NEW-ACCOUNT.
028400
028500     ADD 1 TO WS-ACCOUNT-COUNT.
028600     MOVE WS-ACCOUNT-COUNT TO WS-ACCT-TABLE-IDX.
028700     MOVE WS-LOOKUP-NAME TO ACCT-NAME (WS-ACCT-TABLE-IDX).
028800     MOVE ZERO TO ACCT-BALANCE (WS-ACCT-TABLE-IDX).
028900     MOVE ZERO TO ACCT-OWES-TO-COUNT (WS-ACCT-TABLE-IDX).
029000     MOVE ZERO TO ACCT-OWES-FROM-COUNT (WS-ACCT-TABLE-IDX).
029100     SET ACCT-ACTIVE (WS-ACCT-TABLE-IDX) TO TRUE.
029200     ADD 1 TO WS-ACCT-OPENED-CTR.
029300
029400 310-EXIT.
029500     EXIT.
029600
029700 400-TOPUP-COMMAND.
029800
029900     IF NOT USER-LOGGED-IN
030000         MOVE 'TOPUP - NOT LOGGED IN' TO WS-ERROR-TEXT
030100         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
030200         GO TO 400-EXIT.
030300     IF CMD-AMOUNT < ZERO
030400         MOVE 'TOPUP - INVALID AMOUNT' TO WS-ERROR-TEXT
030500         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
030600         GO TO 400-EXIT.
030700     ADD CMD-AMOUNT TO ACCT-BALANCE (WS-CURRENT-USER-IDX).
030800     MOVE ACCT-BALANCE (WS-CURRENT-USER-IDX)
030900                        TO WS-RUNNING-BALANCE.
031000     PERFORM 410-APPLY-TOPUP-SETTLEMENT THRU 410-EXIT
031100         UNTIL WS-RUNNING-BALANCE NOT > ZERO
031200            OR ACCT-OWES-TO-COUNT (WS-CURRENT-USER-IDX) = ZERO.
031300     MOVE WS-RUNNING-BALANCE
031400         TO ACCT-BALANCE (WS-CURRENT-USER-IDX).
031500     PERFORM 600-REPORT-ACCOUNT-STATUS THRU 600-EXIT.
031600
031700 400-EXIT.
031800     EXIT.
031900
032000 410-APPLY-TOPUP-SETTLEMENT.
032100
032200*    WORK THE FIRST REMAINING OWES-TO ENTRY OF THE CURRENT
032300*    USER.  ACCTXFER COMPACTS THE TABLE ON A FULL PAYOFF, SO
032400*    ENTRY 1 IS ALWAYS THE NEXT ONE TO SETTLE.
032500     MOVE OWES-TO-NAME (WS-CURRENT-USER-IDX, 1)
032600                        TO WS-LOOKUP-NAME.
032700     PERFORM 300-FIND-ACCOUNT THRU 300-EXIT.
032800     MOVE WS-ACCT-TABLE-IDX TO WS-PAYEE-IDX.
032900     MOVE 'ADJ' TO XFER-FUNCTION-CODE.
033000     MOVE WS-RUNNING-BALANCE TO XFER-WORK-AMOUNT.
033100     CALL 'ACCTXFER' USING XFER-FUNCTION-CODE,
033200         WS-ACCOUNT-ENTRY (WS-CURRENT-USER-IDX),
033300         WS-ACCOUNT-ENTRY (WS-PAYEE-IDX),
033400         XFER-WORK-AMOUNT,
033500         XFER-RETURN-AMOUNT.
033600     MOVE XFER-RETURN-AMOUNT TO WS-RUNNING-BALANCE.
033700
033800 410-EXIT.
033900     EXIT.
034000
034100 500-PAY-COMMAND.
034200
034300     IF NOT USER-LOGGED-IN
034400         MOVE 'PAY - NOT LOGGED IN' TO WS-ERROR-TEXT
034500         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
034600         GO TO 500-EXIT.
034700     IF CMD-NAME = SPACES
034800         MOVE 'PAY - BLANK PAYEE' TO WS-ERROR-TEXT
034900         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
035000         GO TO 500-EXIT.
035100     IF CMD-AMOUNT < ZERO
035200         MOVE 'PAY - INVALID AMOUNT' TO WS-ERROR-TEXT
035300         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
035400         GO TO 500-EXIT.
035500     MOVE CMD-NAME TO WS-LOOKUP-NAME.
035600     PERFORM 300-FIND-ACCOUNT THRU 300-EXIT.
035700     IF ACCOUNT-NOT-FOUND
035800         MOVE 'PAY - NOT A VALID PAYEE' TO WS-ERROR-TEXT
035900         PERFORM 800-LOG-ERROR-LINE THRU 800-EXIT
036000         GO TO 500-EXIT.
036100     MOVE WS-ACCT-TABLE-IDX TO WS-PAYEE-IDX.
036200     MOVE 'XFR' TO XFER-FUNCTION-CODE.
036300     MOVE CMD-AMOUNT TO XFER-WORK-AMOUNT.
036400     CALL 'ACCTXFER' USING XFER-FUNCTION-CODE,
036500         WS-ACCOUNT-ENTRY (WS-CURRENT-USER-IDX),
036600         WS-ACCOUNT-ENTRY (WS-PAYEE-IDX),
036700         XFER-WORK-AMOUNT,
036800         XFER-RETURN-AMOUNT.
036900     PERFORM 600-REPORT-ACCOUNT-STATUS THRU 600-EXIT.
037000
037100 500-EXIT.
037200     EXIT.
037300
037400 600-REPORT-ACCOUNT-STATUS.
037500
037600     MOVE SPACES TO REPORT-LINE.
037700     MOVE 'BALANCE' TO RPT-LABEL.
037800     MOVE ACCT-NAME (WS-CURRENT-USER-IDX) TO RPT-NAME.
037900     MOVE ACCT-BALANCE (WS-CURRENT-USER-IDX) TO RPT-AMOUNT.
038000     WRITE REPORT-LINE.
038100     MOVE 1 TO WS-OT-IDX.
038200     PERFORM 620-REPORT-ONE-OWES-TO THRU 620-EXIT
038300         UNTIL WS-OT-IDX >
038400             ACCT-OWES-TO-COUNT (WS-CURRENT-USER-IDX).
038500     MOVE 1 TO WS-OF-IDX.
038600     PERFORM 640-REPORT-ONE-OWES-FROM THRU 640-EXIT
038700         UNTIL WS-OF-IDX >
038800             ACCT-OWES-FROM-COUNT (WS-CURRENT-USER-IDX).
038900
039000 600-EXIT.
039100     EXIT.
039200
039300 620-REPORT-ONE-OWES-TO.
039400
039500     MOVE SPACES TO REPORT-LINE.
039600     MOVE 'OWES TO' TO RPT-LABEL.
039700     MOVE OWES-TO-NAME (WS-CURRENT-USER-IDX, WS-OT-IDX)
039800                        TO RPT-NAME.
039900     MOVE OWES-TO-AMOUNT (WS-CURRENT-USER-IDX, WS-OT-IDX)
040000                          TO RPT-AMOUNT.
040100     WRITE REPORT-LINE.
040200     ADD 1 TO WS-OT-IDX.
040300
040400 620-EXIT.
040500     EXIT.
040600
040700 640-REPORT-ONE-OWES-FROM.
040800
040900     MOVE SPACES TO REPORT-LINE.
041000     MOVE 'OWES FROM' TO RPT-LABEL.
041100     MOVE OWES-FROM-NAME (WS-CURRENT-USER-IDX, WS-OF-IDX)
041200                          TO RPT-NAME.
041300     MOVE OWES-FROM-AMOUNT (WS-CURRENT-USER-IDX, WS-OF-IDX)
041400                            TO RPT-AMOUNT.
041500     WRITE REPORT-LINE.
041600     ADD 1 TO WS-OF-IDX.
041700
041800 640-EXIT.
041900     EXIT.
042000
042100 800-LOG-ERROR-LINE.
042200
042300     MOVE SPACES TO REPORT-LINE.
042400     MOVE WS-ERROR-TEXT TO RPT-LABEL.
042500     WRITE REPORT-LINE.
042600     ADD 1 TO WS-ERROR-CTR.
042700
042800 800-EXIT.
042900     EXIT.
043000
043100 900-END-OF-JOB.
043200
043300     MOVE SPACES TO REPORT-LINE.
043400     MOVE 'COMMANDS PROCESSED' TO RPT-LABEL.
043500     MOVE WS-CMDS-PRCSD-CTR TO RPT-AMOUNT.
043600     WRITE REPORT-LINE.
043700     MOVE SPACES TO REPORT-LINE.
043800     MOVE 'ERRORS LOGGED' TO RPT-LABEL.
043900     MOVE WS-ERROR-CTR TO RPT-AMOUNT.
044000     WRITE REPORT-LINE.
044100     CLOSE COMMAND-FILE
044200           REPORT-FILE.
044300
044400 900-EXIT.
044500     EXIT.
