000100*****************************************************************
000200*    ACCTMAST  --  ACCOUNT MASTER ENTRY, ONE PER ACCOUNT NAME.
000300*
000400*    THIS IS THE "WHO-OWES-WHOM" LEDGER RECORD.  BALANCE IS
000500*    STRAIGHT CASH ON HAND.  THE TWO OCCURS TABLES CARRY THE
000600*    OPEN PEER-TO-PEER POSITIONS - WHAT THIS ACCOUNT STILL
000700*    OWES OUT, AND WHAT IS STILL OWED BACK IN.  TEN COUNTER-
000800*    PARTIES A SIDE COVERS THE BRANCH'S WORST DAY WITH ROOM
000900*    TO SPARE (SEE DESIGN NOTE ON FILE) - RJH 89/11/03
001000*
001100*    LEVEL-10 SO THIS CAN BE COPIED EITHER AS A STANDALONE
001200*    01-RECORD (PREFIX THE NAMES ON THE COPY STATEMENT) OR AS
001300*    ONE ROW OF THE IN-MEMORY ACCOUNT TABLE.
001400*****************************************************************
001500     10  ACCT-NAME                    PIC X(10).
001600     10  ACCT-NAME-KEY REDEFINES ACCT-NAME.
001700         15  ACCT-NAME-INITIAL        PIC X(01).
001800         15  ACCT-NAME-REST           PIC X(09).
001900     10  ACCT-BALANCE                 PIC S9(9)V9(2) COMP-3.
002000     10  ACCT-OWES-TO-COUNT           PIC S9(2) COMP-3.
002100     10  ACCT-OWES-TO-TABLE OCCURS 10 TIMES.
002200         15  OWES-TO-NAME             PIC X(10).
002300         15  OWES-TO-AMOUNT           PIC S9(9)V9(2) COMP-3.
002400     10  ACCT-OWES-FROM-COUNT         PIC S9(2) COMP-3.
002500     10  ACCT-OWES-FROM-TABLE OCCURS 10 TIMES.
002600         15  OWES-FROM-NAME           PIC X(10).
002700         15  OWES-FROM-AMOUNT         PIC S9(9)V9(2) COMP-3.
002800     10  ACCT-STATUS-BYTE             PIC X(01) VALUE 'A'.
002900         88  ACCT-ACTIVE               VALUE 'A'.
003000         88  ACCT-CLOSED               VALUE 'C'.
003100     10  FILLER                       PIC X(09).
