000100*****************************************************************
000200*    ACCTCMND  --  INPUT TRANSACTION LAYOUT FOR THE DAILY
000300*                  ACCOUNT COMMAND FILE (CMDFILE)
000400*
000500*    ONE RECORD PER COMMAND - LOGIN / TOPUP / PAY / EXIT.
000600*    CARRIED OVER FROM THE OLD TELLER-FLOAT SYSTEM CMD LAYOUT,
000700*    PICKED APART AND RE-CUT FOR THE NEW OWES-LEDGER PROCESSING.
000800*****************************************************************
000900 01  COMMAND-RECORD.
001000     05  CMD-VERB                     PIC X(05).
001100         88  CMD-IS-LOGIN              VALUE 'LOGIN'.
001200         88  CMD-IS-TOPUP              VALUE 'TOPUP'.
001300         88  CMD-IS-PAY                VALUE 'PAY  '.
001400         88  CMD-IS-EXIT               VALUE 'EXIT '.
001500         88  CMD-IS-BLANK              VALUE SPACES.
001600     05  CMD-NAME                     PIC X(10).
001700     05  CMD-AMOUNT                   PIC S9(9)V9(2) COMP-3.
001800*--  SPARE BYTES HELD BACK FOR A BATCH-TAG FIELD THE FLOAT
001900*--  DESK ASKED FOR BUT NEVER SHIPPED (REQ 4471) - RJH 94/06/02
002000     05  FILLER                       PIC X(19).
002100     05  CMD-FUTURE-USE REDEFINES FILLER.
002200         10  CMD-BATCH-TAG             PIC X(06).
002300         10  FILLER                    PIC X(13).
